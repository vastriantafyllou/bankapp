000100******************************************************************
000200*  CTCUH2  -  LAYOUT DEL HISTORICO DE MOVIMIENTOS (CTCUH1)      *
000300*             ARCHIVO DE SALIDA, UNICAMENTE ALTA (APPEND-ONLY)   *
000400*             SE AMPLIA CON CONTROL DE LOTE, AGENCIA, USUARIO Y  *
000500*             SALDO ANTERIOR PARA FACILITAR LA CONCILIACION,     *
000600*             AL ESTILO DE TIMATH2.                              *
000700******************************************************************
000800* 14/08/07  PEDR  139215  SE AGREGA CTCH-LLAVE-CONTRA PARA       *
000900*                         IDENTIFICAR LA CONTRAPARTE EN TRASPASO.*
001000* 02/04/13  PEDR  139215  SE AMPLIA EL REGISTRO A ANCHO DE       *
001100*                         PRODUCCION: CONTROL DE LOTE, AGENCIA,  *
001200*                         USUARIO, TERMINAL, SALDO ANTERIOR Y    *
001300*                         ESTATUS/CODIGO DE RESPUESTA DEL MOVTO. *
001400******************************************************************
001500 01  REG-CTCUH1.
001600*--> CUENTA A LA QUE PERTENECE EL MOVIMIENTO
001700     05  CTCH-LLAVE               PIC X(34).
001800*--> TIPO DE MOVIMIENTO
001900     05  CTCH-TIPO-MOVTO          PIC X(12).
002000         88  CTCH-ES-DEPOSITO             VALUE 'DEPOSIT'.
002100         88  CTCH-ES-RETIRO               VALUE 'WITHDRAW'.
002200         88  CTCH-ES-TRASPASO-ENV         VALUE 'TRANSFER_OUT'.
002300         88  CTCH-ES-TRASPASO-REC         VALUE 'TRANSFER_IN'.
002400*--> MONTO APLICADO, SIEMPRE POSITIVO
002500     05  CTCH-MONTO               PIC S9(17)V9(02)  COMP-3.
002600*--> FECHA-HORA DEL MOVIMIENTO  AAAA-MM-DD-HH.MM.SS.NNNNNN
002700     05  CTCH-FECHA-HORA          PIC X(26).
002800*--> REDEFINICION DE LA FECHA-HORA PARA DESGLOSE POR CAMPO NUMERICO
002900     05  CTCH-FECHA-HORA-NUM.
003000         10  CTCH-FECHA-MOVTO         PIC 9(08).
003100         10  CTCH-FECHA-MOVTO-R   REDEFINES CTCH-FECHA-MOVTO.
003200             15  CTCH-ANIO-MOVTO          PIC 9(04).
003300             15  CTCH-MES-MOVTO           PIC 9(02).
003400             15  CTCH-DIA-MOVTO           PIC 9(02).
003500         10  CTCH-HORA-MOVTO          PIC 9(06).
003600*--> CUENTA CONTRAPARTE -- UNICAMENTE EN TRASPASOS, SI NO ESPACIOS
003700     05  CTCH-LLAVE-CONTRA        PIC X(34).
003800*--> SALDO DE LA CUENTA INMEDIATAMENTE ANTES DEL MOVIMIENTO
003900     05  CTCH-SALDO-ANTES         PIC S9(17)V9(02)  COMP-3.
004000*--> SALDO DE LA CUENTA INMEDIATAMENTE DESPUES DEL MOVIMIENTO
004100     05  CTCH-SALDO-DESPUES       PIC S9(17)V9(02)  COMP-3.
004200*--> AGENCIA, USUARIO Y TERMINAL QUE ORIGINARON EL MOVIMIENTO
004300     05  CTCH-ORIGEN-MOVTO.
004400         10  CTCH-COD-AGENCIA         PIC 9(04)         COMP-3.
004500         10  CTCH-USUARIO             PIC X(08).
004600         10  CTCH-TERMINAL            PIC X(08).
004700*--> CONTROL DE LOTE DEL PROCESO BATCH QUE GENERO EL MOVIMIENTO
004800     05  CTCH-CONTROL-LOTE.
004900         10  CTCH-NUM-LOTE            PIC 9(06)         COMP-3.
005000         10  CTCH-NUM-SECUENCIA       PIC 9(06)         COMP-3.
005100*--> ESTATUS Y CODIGO DE RESPUESTA DEL MOVIMIENTO APLICADO
005200     05  CTCH-ESTATUS-MOVTO       PIC X(01).
005300         88  CTCH-MOVTO-APLICADO          VALUE 'A'.
005400         88  CTCH-MOVTO-RECHAZADO         VALUE 'R'.
005500     05  CTCH-COD-RESPUESTA       PIC X(02).
005600*--> ESPACIO DE CRECIMIENTO PARA FUTUROS CAMPOS, POR ESTANDAR
005700     05  FILLER                   PIC X(20)         VALUE SPACES.
