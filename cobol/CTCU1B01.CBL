000100******************************************************************
000200* FECHA       : 15/03/1989                                       *
000300* PROGRAMADOR : J. ALVAREZ PEREZ (JAPZ)                          *
000400* APLICACION  : CUENTAS DE AHORRO                                *
000500* PROGRAMA    : CTCU1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE MANTENIMIENTO DE CUENTAS DE AHORRO. LEE *
000800*             : UN LOTE DE SOLICITUDES (APERTURA, DEPOSITO,      *
000900*             : RETIRO, TRASPASO, CANCELACION), ACTUALIZA EL     *
001000*             : MAESTRO DE CUENTAS Y EL HISTORICO DE MOVIMIENTOS,*
001100*             : Y EMITE EL LISTADO DE CUENTAS CON SUS TOTALES    *
001200*             : DE CONTROL AL FINALIZAR EL LOTE.                 *
001300* ARCHIVOS    : CTCUM1=A,CTCUS1=C,CTCUH1=A,CTCUR1=A              *
001400* ACCION (ES) : A=APERTURA,D=DEPOSITO,R=RETIRO,T=TRASPASO,       *
001500*             : X=CANCELACION                                   *
001600* PROGRAMA(S) : DEBD1R00                                         *
001700* INSTALADO   : 20/03/1989                                       *
001800* BPM/RATIONAL: 114477                                           *
001900* NOMBRE      : MOTOR DE MANTENIMIENTO DE CUENTAS DE AHORRO      *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    CTCU1B01.
002300 AUTHOR.                        J. ALVAREZ PEREZ.
002400 INSTALLATION.                  BANCO DE LA REPUBLICA.
002500 DATE-WRITTEN.                  15/03/1989.
002600 DATE-COMPILED.
002700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
002800******************************************************************
002900*                 B I T A C O R A   D E   C A M B I O S          *
003000******************************************************************
003100* FECHA     PROG   TICKET    DESCRIPCION                        *
003200* --------  -----  --------  ---------------------------------- *
003300* 15/03/89  JAPZ   114477    VERSION ORIGINAL DEL PROGRAMA.      *
003400*                            MANTENIMIENTO DE CUENTAS DE AHORRO  *
003500*                            CONTRA SOLICITUDES EN LOTE.         *
003600* 02/05/89  JAPZ   114532    SE AGREGA VALIDACION DE NUMERO DE   *
003700*                            CUENTA DUPLICADO EN LA APERTURA.    *
003800* 19/11/90  MRTZ   116810    CORRIGE CALCULO DE SALDO CUANDO LAS *
003900*                            DOS CUENTAS DE UN TRASPASO SON      *
004000*                            LEIDAS EN LA MISMA PASADA.          *
004100* 07/02/92  MRTZ   118204    SE AGREGA CONTEO DE SOLICITUDES     *
004200*                            RECHAZADAS PARA AUDITORIA DE LOTE.  *
004300* 23/09/94  LFNG   121055    SE AMPLIA EL MONTO MAXIMO POR       *
004400*                            SOLICITUD DE BANCA CORPORATIVA.     *
004500* 11/01/96  LFNG   123377    CORRIGE TRUNCAMIENTO DEL NUMERO DE  *
004600*                            CUENTA EN LA VALIDACION DE APERTURA.*
004700* 30/12/98  RVLA   126690    AJUSTE DE VENTANA DE SIGLO EN LA    *
004800*                            FECHA-HORA DEL MOVIMIENTO (Y2K).    *
004900* 18/06/01  RVLA   129981    SE AGREGA TOTALIZADOR DE TRASPASOS  *
005000*                            AL REPORTE DE CONTROL DE LOTE.      *
005100* 05/03/04  PEDR   134402    SE REEMPLAZA LA BUSQUEDA SECUENCIAL *
005200*                            DE NUMERO DE CUENTA POR TABLA EN    *
005300*                            MEMORIA PARA MEJORAR RENDIMIENTO.   *
005400* 14/08/07  PEDR   139215    CORRIGE MENSAJE DE RECHAZO CUANDO   *
005500*                            EL IBAN DESTINO ES IGUAL AL ORIGEN. *
005600* 22/02/10  EEDR   145033    SE ESTANDARIZA EL MANEJO DE ERRORES *
005700*                            DE ARCHIVO CON LA RUTINA DEBD1R00.  *
005800* 09/09/13  EEDR   151820    SE ELIMINA VALIDACION DE SALDO      *
005900*                            MINIMO EN LA CANCELACION DE CUENTAS.*
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.                IBM-370.
006400 OBJECT-COMPUTER.                IBM-370.
006500 SPECIAL-NAMES.
006600     C01                      IS TOP-OF-FORM
006700     CLASS CLASE-NUMERICA     IS '0' THRU '9'
006800     UPSI-0 ON STATUS         IS WKS-REPROCESO-ON
006900            OFF STATUS        IS WKS-REPROCESO-OFF.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*--> MAESTRO DE CUENTAS DE AHORRO, ACCESO DINAMICO POR IBAN
007300     SELECT CTCUM1 ASSIGN TO CTCUM1
007400            ORGANIZATION  IS INDEXED
007500            ACCESS        IS DYNAMIC
007600            RECORD KEY    IS CTCM-LLAVE
007700            FILE STATUS   IS FS-CTCUM1
007800                             FSE-CTCUM1.
007900*--> LOTE DE SOLICITUDES DE MANTENIMIENTO, UNA POR LINEA
008000     SELECT CTCUS1 ASSIGN TO CTCUS1
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-CTCUS1.
008300*--> HISTORICO DE MOVIMIENTOS, UNICAMENTE ALTA (APPEND-ONLY)
008400     SELECT CTCUH1 ASSIGN TO CTCUH1
008500            ORGANIZATION  IS SEQUENTIAL
008600            FILE STATUS   IS FS-CTCUH1.
008700*--> LISTADO DE CUENTAS Y TOTALES DE CONTROL AL CIERRE DEL LOTE
008800     SELECT CTCUR1 ASSIGN TO CTCUR1
008900            ORGANIZATION  IS LINE SEQUENTIAL
009000            FILE STATUS   IS FS-CTCUR1.
009100******************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400******************************************************************
009500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009600******************************************************************
009700*   MAESTRO DE CUENTAS DE AHORRO
009800 FD  CTCUM1.
009900     COPY CTCUM2.
010000*   LOTE DE SOLICITUDES DE MANTENIMIENTO (ENTRADA)
010100 FD  CTCUS1.
010200     COPY CTCUS2.
010300*   HISTORICO DE MOVIMIENTOS (SALIDA, ALTA UNICAMENTE)
010400 FD  CTCUH1.
010500     COPY CTCUH2.
010600*   LISTADO DE CUENTAS AL CIERRE DEL LOTE
010700 FD  CTCUR1
010800     RECORD CONTAINS 133 CHARACTERS.
010900 01  REG-CTCUR1                   PIC X(133).
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*          VARIABLES INDEPENDIENTES DE CONTROL DE LOTE           *
011400******************************************************************
011500 77  WKS-TOTAL-LEIDAS             PIC 9(07)   COMP-3 VALUE ZEROES.
011600 77  WKS-PROGRAMA-ACTUAL          PIC X(08)          VALUE
011700                                   'CTCU1B01'.
011800 77  WKS-VERSION-LOTE             PIC 9(02)   COMP   VALUE 1.
011900******************************************************************
012000*           RECURSOS RUTINA DE FSE Y VALIDACION FILE-STATUS      *
012100******************************************************************
012200 01  WKS-FS-STATUS.
012300*      MAESTRO DE CUENTAS DE AHORRO
012400     02  FS-CTCUM1                PIC 9(02) VALUE ZEROES.
012500     02  FSE-CTCUM1.
012600         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012900*      LOTE DE SOLICITUDES DE MANTENIMIENTO
013000     02  FS-CTCUS1                PIC 9(02) VALUE ZEROES.
013100     02  FSE-CTCUS1.
013200         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013400         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013500*      HISTORICO DE MOVIMIENTOS
013600     02  FS-CTCUH1                PIC 9(02) VALUE ZEROES.
013700     02  FSE-CTCUH1.
013800         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
014000         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014100*      LISTADO DE CUENTAS Y TOTALES DE CONTROL
014200     02  FS-CTCUR1                PIC 9(02) VALUE ZEROES.
014300     02  FSE-CTCUR1.
014400         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
014500         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
014600         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
014700*      VARIABLES DE LA RUTINA DE FSE
014800     02  PROGRAMA                 PIC X(08) VALUE SPACES.
014900     02  ARCHIVO                  PIC X(08) VALUE SPACES.
015000     02  ACCION                   PIC X(10) VALUE SPACES.
015100     02  LLAVE                    PIC X(34) VALUE SPACES.
015200     02  FILLER                   PIC X(01) VALUE SPACES.
015300******************************************************************
015400*                       SWITCHES DE CONTROL                      *
015500******************************************************************
015600 01  WKS-SWITCHES.
015700     02  WKS-FIN-CTCUS1-SW            PIC X(01) VALUE 'N'.
015800         88  FIN-CTCUS1                          VALUE 'Y'.
015900     02  WKS-FIN-CTCUM1-CARGA-SW      PIC X(01) VALUE 'N'.
016000         88  FIN-CTCUM1-CARGA                    VALUE 'Y'.
016100     02  WKS-FIN-CTCUM1-RPT-SW        PIC X(01) VALUE 'N'.
016200         88  FIN-CTCUM1-RPT                      VALUE 'Y'.
016300     02  WKS-NUMERO-DUPLICADO-SW      PIC X(01) VALUE 'N'.
016400         88  NUMERO-DUPLICADO                    VALUE 'Y'.
016500     02  WKS-REPROCESO-ON             PIC X(01) VALUE SPACES.
016600     02  WKS-REPROCESO-OFF            PIC X(01) VALUE SPACES.
016700     02  FILLER                       PIC X(01) VALUE SPACES.
016800******************************************************************
016900*              CONTADORES Y ACUMULADORES DEL LOTE                *
017000******************************************************************
017100 01  WKS-CONTADORES.
017200     02  WKS-I                     PIC 9(04) COMP VALUE ZEROES.
017300     02  WKS-J                     PIC 9(04) COMP VALUE ZEROES.
017400     02  WKS-CONT-CREADAS          PIC 9(07) COMP VALUE ZEROES.
017500     02  WKS-CONT-ELIMINADAS       PIC 9(07) COMP VALUE ZEROES.
017600     02  WKS-CONT-RECHAZADAS       PIC 9(07) COMP VALUE ZEROES.
017700     02  WKS-ULTIMO-ID-CTA         PIC 9(09) COMP-3 VALUE ZEROES.
017800     02  WKS-TAB-LONG-NUM          PIC 9(05) COMP VALUE ZEROES.
017900     02  WKS-IDX-TIPO              PIC 9(01) COMP VALUE ZEROES.
018000     02  FILLER                   PIC X(01) VALUE SPACES.
018100 01  WKS-TOTALES-MONTO.
018200     02  WKS-TOTAL-DEPOSITOS          PIC S9(17)V9(02) COMP-3
018300                                       VALUE ZEROES.
018400     02  WKS-TOTAL-RETIROS            PIC S9(17)V9(02) COMP-3
018500                                       VALUE ZEROES.
018600     02  WKS-TOTAL-TRASPASOS          PIC S9(17)V9(02) COMP-3
018700                                       VALUE ZEROES.
018800     02  WKS-SALDO-ORIGEN             PIC S9(17)V9(02) COMP-3
018900                                       VALUE ZEROES.
019000     02  FILLER                       PIC X(01) VALUE ZEROES.
019100******************************************************************
019200*          TABLA EN MEMORIA DE NUMEROS DE CUENTA VIGENTES        *
019300******************************************************************
019400 01  WKS-TABLA-NUMEROS-CTA.
019500     02  FILLER                        PIC X(01) VALUE SPACES.
019600     02  WKS-NUMERO-CTA OCCURS 0 TO 50000 TIMES
019700                         DEPENDING ON WKS-TAB-LONG-NUM
019800                         INDEXED BY WKS-IDX-NUM
019900                                       PIC X(20).
020000 01  WKS-NUMERO-TRABAJO               PIC X(20) VALUE SPACES.
020100 01  WKS-MSG-RECHAZO                  PIC X(40) VALUE SPACES.
020200******************************************************************
020300*           DESGLOSE DE FECHA-HORA DEL SISTEMA (REDEFINES)       *
020400******************************************************************
020500 01  WKS-FECHA-SISTEMA                PIC 9(08) VALUE ZEROES.
020600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
020700     02  WKS-ANIO-SISTEMA              PIC 9(04).
020800     02  WKS-MES-SISTEMA                PIC 9(02).
020900     02  WKS-DIA-SISTEMA                PIC 9(02).
021000 01  WKS-HORA-SISTEMA                 PIC 9(08) VALUE ZEROES.
021100 01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
021200     02  WKS-HORA                       PIC 9(02).
021300     02  WKS-MINUTO                     PIC 9(02).
021400     02  WKS-SEGUNDO                    PIC 9(02).
021500     02  WKS-CENTESIMA                  PIC 9(02).
021600******************************************************************
021700*         FECHA-HORA DEL MOVIMIENTO A GRABAR EN EL HISTORICO     *
021800******************************************************************
021900 01  WKS-FECHA-HORA-MOVTO.
022000     02  WKS-FHM-ANIO                   PIC 9(04).
022100     02  FILLER                         PIC X(01) VALUE '-'.
022200     02  WKS-FHM-MES                    PIC 9(02).
022300     02  FILLER                         PIC X(01) VALUE '-'.
022400     02  WKS-FHM-DIA                    PIC 9(02).
022500     02  FILLER                         PIC X(01) VALUE '-'.
022600     02  WKS-FHM-HORA                   PIC 9(02).
022700     02  FILLER                         PIC X(01) VALUE '.'.
022800     02  WKS-FHM-MINUTO                 PIC 9(02).
022900     02  FILLER                         PIC X(01) VALUE '.'.
023000     02  WKS-FHM-SEGUNDO                PIC 9(02).
023100     02  FILLER                         PIC X(01) VALUE '.'.
023200     02  WKS-FHM-MICROS                 PIC 9(06).
023300******************************************************************
023400*     TABLA DE DESCRIPCIONES DE TIPO DE SOLICITUD (REDEFINES)    *
023500******************************************************************
023600 01  WKS-TABLA-TIPOS-SOLICITUD.
023700     02  FILLER  PIC X(60) VALUE
023800         'APERTURA    DEPOSITO    RETIRO      TRASPASO    CANCELA'
023900         'CION '.
024000 01  WKS-TABLA-TIPOS-R REDEFINES WKS-TABLA-TIPOS-SOLICITUD.
024100     02  WKS-DESC-TIPO OCCURS 5 TIMES   PIC X(12).
024200******************************************************************
024300*      DESGLOSE DEL IBAN DE TRABAJO PARA DESPLIEGUE (REDEFINES)  *
024400******************************************************************
024500 01  WKS-LLAVE-ORIGEN                 PIC X(34) VALUE SPACES.
024600 01  WKS-LLAVE-ORIGEN-R REDEFINES WKS-LLAVE-ORIGEN.
024700     02  WKS-IBAN-PAIS                  PIC X(02).
024800     02  WKS-IBAN-DIGCTRL                PIC X(02).
024900     02  WKS-IBAN-BBAN                   PIC X(30).
025000******************************************************************
025100*                    MENSAJES DE RECHAZO                         *
025200******************************************************************
025300 01  WKS-MENSAJES.
025400     02  MSG-CUENTA-EXISTE     PIC X(40) VALUE
025500         'CUENTA YA EXISTE EN EL MAESTRO CTCUM1'.
025600     02  MSG-NUMERO-EXISTE     PIC X(40) VALUE
025700         'NUMERO DE CUENTA YA EXISTE'.
025800     02  MSG-CUENTA-NO-EXISTE  PIC X(40) VALUE
025900         'CUENTA NO ENCONTRADA EN EL MAESTRO'.
026000     02  MSG-MONTO-INVALIDO    PIC X(40) VALUE
026100         'EL MONTO DEBE SER MAYOR A CERO'.
026200     02  MSG-SALDO-INSUFICIENTE PIC X(40) VALUE
026300         'SALDO INSUFICIENTE PARA LA OPERACION'.
026400     02  MSG-CUENTAS-IGUALES   PIC X(40) VALUE
026500         'NO SE PUEDE TRASPASAR A LA MISMA CUENTA'.
026600     02  MSG-LLAVE-CORTA       PIC X(40) VALUE
026700         'IBAN O NUMERO DE CUENTA DEMASIADO CORTO'.
026800     02  MSG-TIPO-INVALIDO     PIC X(40) VALUE
026900         'TIPO DE SOLICITUD NO RECONOCIDO'.
027000******************************************************************
027100*              LINEAS DEL LISTADO DE CUENTAS (CTCUR1)            *
027200******************************************************************
027300 01  WKS-LINEA-CUENTA.
027400     02  CTCR-ID-OUT                   PIC 9(09).
027500     02  FILLER                        PIC X(03) VALUE SPACES.
027600     02  CTCR-IBAN-OUT                  PIC X(34).
027700     02  FILLER                        PIC X(03) VALUE SPACES.
027800     02  CTCR-NUMERO-OUT                PIC X(20).
027900     02  FILLER                        PIC X(03) VALUE SPACES.
028000     02  CTCR-SALDO-OUT                 PIC -(16)9.99.
028100     02  FILLER                        PIC X(41) VALUE SPACES.
028200 01  WKS-EDITA-CONTADOR                PIC ZZZ,ZZZ,ZZ9.
028300 01  WKS-EDITA-MONTO                   PIC -(16)9.99.
028400 01  WKS-LINEA-TOTAL.
028500     02  WKS-ETIQUETA-TOTAL             PIC X(22).
028600     02  WKS-VALOR-TOTAL                PIC X(20).
028700     02  FILLER                        PIC X(91) VALUE SPACES.
028800******************************************************************
028900 PROCEDURE DIVISION.
029000******************************************************************
029100*               S E C C I O N    P R I N C I P A L
029200******************************************************************
029300*--> ESTA SECCION CONTROLA LA SECUENCIA COMPLETA DEL LOTE: ABRE
029400*--> LOS ARCHIVOS, CARGA EN MEMORIA LOS NUMEROS DE CUENTA VIGENTES,
029500*--> PROCESA CADA SOLICITUD DEL ARCHIVO CTCUS1 HASTA FIN DE ARCHIVO,
029600*--> EMITE EL LISTADO DE CUENTAS Y LOS TOTALES DE CONTROL, Y CIERRA.
029700 000-MAIN SECTION.
029800*--> PRIMERO SE ABREN LOS CUATRO ARCHIVOS DEL PROGRAMA
029900     PERFORM ABRIR-ARCHIVOS
030000*--> SE PONEN EN CERO LOS CONTADORES Y ACUMULADORES DEL LOTE
030100     PERFORM INICIALIZA-CONTADORES
030200*--> SE LEE COMPLETO EL MAESTRO CTCUM1 PARA ARMAR LA TABLA DE
030300*--> NUMEROS DE CUENTA VIGENTES (VALIDACION DE DUPLICADOS EN LA
030400*--> APERTURA) Y DETERMINAR EL ULTIMO IDENTIFICADOR SURROGADO
030500     PERFORM CARGA-TABLA-NUMEROS
030600*--> SE LEE LA PRIMERA SOLICITUD DEL LOTE DE ENTRADA
030700     PERFORM LEE-CTCUS1
030800*--> SE PROCESA CADA SOLICITUD HASTA AGOTAR EL ARCHIVO CTCUS1
030900     PERFORM PROCESA-SOLICITUDES UNTIL FIN-CTCUS1
031000*--> SE EMITE EL LISTADO DE CUENTAS VIGENTES AL CIERRE DEL LOTE
031100     PERFORM ESCRIBE-REPORTE-CUENTAS
031200*--> SE EMITEN LOS TOTALES DE CONTROL AL FINAL DEL MISMO LISTADO
031300     PERFORM ESCRIBE-TOTALES-CONTROL
031400*--> SE CIERRAN LOS CUATRO ARCHIVOS Y TERMINA EL PROGRAMA
031500     PERFORM CIERRA-ARCHIVOS
031600*--> SE TERMINA LA EJECUCION DEL PROGRAMA
031700     STOP RUN.
031800 000-MAIN-E. EXIT.
031900******************************************************************
032000*                    A P E R T U R A   D E   A R C H I V O S     *
032100******************************************************************
032200*--> SE ABREN LOS CUATRO ARCHIVOS DEL PROGRAMA.  EL MAESTRO CTCUM1
032300*--> SE ABRE I-O PORQUE SE ACTUALIZA (REWRITE/DELETE) Y TAMBIEN SE
032400*--> LEE (READ/START).  SI CUALQUIER OPEN FALLA SE INVOCA LA RUTINA
032500*--> COMUN DEBD1R00 PARA DEJAR EL DETALLE DEL ERROR EN EL SPOOL, SE
032600*--> CIERRAN LOS ARCHIVOS YA ABIERTOS, Y EL LOTE TERMINA EN ABEND.
032700 ABRIR-ARCHIVOS SECTION.
032800*--> NOMBRE DEL PROGRAMA, PARA TODOS LOS MENSAJES DE DEBD1R00
032900     MOVE 'CTCU1B01' TO PROGRAMA
033000*--> SE ABRE EL MAESTRO DE CUENTAS EN MODO I-O (LECTURA/ESCRITURA)
033100     OPEN I-O    CTCUM1
033200*--> SE ABRE EL LOTE DE SOLICITUDES, SOLO LECTURA
033300     OPEN INPUT  CTCUS1
033400*--> SE ABRE EL HISTORICO DE MOVIMIENTOS, SOLO ALTA
033500     OPEN OUTPUT CTCUH1
033600*--> SE ABRE EL LISTADO DE CUENTAS, SOLO ALTA
033700     OPEN OUTPUT CTCUR1
033800
033900*--> EL MAESTRO ES INDEXADO: EL STATUS 97 (ARCHIVO YA EXISTENTE EN
034000*--> OPEN OUTPUT) NO APLICA AQUI PORQUE ES I-O, PERO SE DEJA LA
034100*--> COMPARACION POR CONSISTENCIA CON OTROS PROGRAMAS DE LA MISMA
034200*--> APLICACION QUE COMPARTEN ESTA RUTINA DE APERTURA.
034300     IF FS-CTCUM1 NOT EQUAL 0 AND 97
034400*-->    SE ARMAN LOS PARAMETROS DE LA RUTINA DE FILE STATUS
034500        MOVE 'OPEN'     TO    ACCION
034600*--> SE ASIGNA SPACES A LLAVE
034700        MOVE SPACES     TO    LLAVE
034800*--> SE ASIGNA 'CTCUM1' A ARCHIVO
034900        MOVE 'CTCUM1'   TO    ARCHIVO
035000*--> SE INVOCA LA RUTINA COMUN DE FILE STATUS
035100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035200                              FS-CTCUM1, FSE-CTCUM1
035300*--> SE DEJA CONSTANCIA EN EL SPOOL PARA OPERACION
035400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTCUM1 <<<"
035500                UPON CONSOLE
035600*-->    NINGUN ARCHIVO QUEDO ABIERTO TODAVIA -- SE VA DIRECTO A ABEND
035700        GO TO ABRIR-ARCHIVOS-ABEND
035800     END-IF
035900
036000*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
036100     IF FS-CTCUS1 NOT EQUAL 0
036200*--> SE ASIGNA 'OPEN' A ACCION
036300        MOVE 'OPEN'     TO    ACCION
036400*--> SE ASIGNA SPACES A LLAVE
036500        MOVE SPACES     TO    LLAVE
036600*--> SE ASIGNA 'CTCUS1' A ARCHIVO
036700        MOVE 'CTCUS1'   TO    ARCHIVO
036800*--> SE INVOCA LA RUTINA COMUN DE FILE STATUS
036900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037000                              FS-CTCUS1, FSE-CTCUS1
037100*-->    SE CIERRA EL MAESTRO, QUE YA HABIA QUEDADO ABIERTO
037200        CLOSE CTCUM1
037300*--> SE DEJA CONSTANCIA EN EL SPOOL PARA OPERACION
037400        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTCUS1 <<<"
037500                UPON CONSOLE
037600        GO TO ABRIR-ARCHIVOS-ABEND
037700     END-IF
037800
037900*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
038000     IF FS-CTCUH1 NOT EQUAL 0
038100*--> SE ASIGNA 'OPEN' A ACCION
038200        MOVE 'OPEN'     TO    ACCION
038300*--> SE ASIGNA SPACES A LLAVE
038400        MOVE SPACES     TO    LLAVE
038500*--> SE ASIGNA 'CTCUH1' A ARCHIVO
038600        MOVE 'CTCUH1'   TO    ARCHIVO
038700*--> SE INVOCA LA RUTINA COMUN DE FILE STATUS
038800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038900                              FS-CTCUH1, FSE-CTCUH1
039000*-->    SE CIERRAN LOS DOS ARCHIVOS QUE YA HABIAN QUEDADO ABIERTOS
039100        CLOSE CTCUM1 CTCUS1
039200*--> SE DEJA CONSTANCIA EN EL SPOOL PARA OPERACION
039300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTCUH1 <<<"
039400                UPON CONSOLE
039500        GO TO ABRIR-ARCHIVOS-ABEND
039600     END-IF
039700
039800*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
039900     IF FS-CTCUR1 NOT EQUAL 0
040000*--> SE ASIGNA 'OPEN' A ACCION
040100        MOVE 'OPEN'     TO    ACCION
040200*--> SE ASIGNA SPACES A LLAVE
040300        MOVE SPACES     TO    LLAVE
040400*--> SE ASIGNA 'CTCUR1' A ARCHIVO
040500        MOVE 'CTCUR1'   TO    ARCHIVO
040600*--> SE INVOCA LA RUTINA COMUN DE FILE STATUS
040700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040800                              FS-CTCUR1, FSE-CTCUR1
040900*-->    SE CIERRAN LOS TRES ARCHIVOS QUE YA HABIAN QUEDADO ABIERTOS
041000        CLOSE CTCUM1 CTCUS1 CTCUH1
041100*--> SE DEJA CONSTANCIA EN EL SPOOL PARA OPERACION
041200        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO CTCUR1 <<<"
041300                UPON CONSOLE
041400        GO TO ABRIR-ARCHIVOS-ABEND
041500     END-IF
041600
041700*--> LOS CUATRO ARCHIVOS ABRIERON BIEN -- SE SALTA EL ABEND
041800     GO TO ABRIR-ARCHIVOS-E.
041900
042000*--> PUNTO COMUN DE TERMINACION ANORMAL POR FALLA DE APERTURA.
042100*--> EL DETALLE YA QUEDO EN EL SPOOL POR LA RUTINA DEBD1R00.
042200 ABRIR-ARCHIVOS-ABEND.
042300*--> SE ASIGNA 91 A RETURN-CODE
042400     MOVE  91        TO RETURN-CODE
042500*--> SE DEJA CONSTANCIA EN EL SPOOL PARA OPERACION
042600     DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
042700             UPON CONSOLE
042800*--> SE TERMINA LA EJECUCION DEL PROGRAMA
042900     STOP RUN.
043000 ABRIR-ARCHIVOS-E. EXIT.
043100*--> CIERRE NORMAL DE LOS CUATRO ARCHIVOS AL TERMINAR EL LOTE
043200 CIERRA-ARCHIVOS SECTION.
043300*--> SE CIERRA EL ARCHIVO YA PROCESADO
043400     CLOSE CTCUM1 CTCUS1 CTCUH1 CTCUR1.
043500 CIERRA-ARCHIVOS-E. EXIT.
043600
043700*--> DEJA EN CERO TODOS LOS CONTADORES Y ACUMULADORES DEL LOTE,
043800*--> PARA QUE UNA EJECUCION ANTERIOR NUNCA CONTAMINE LA ACTUAL
043900*--> (EL PROGRAMA SIEMPRE CORRE EN UN PASO DE JCL NUEVO, PERO LA
044000*--> INICIALIZACION EXPLICITA ES EL ESTANDAR DE LA APLICACION).
044100 INICIALIZA-CONTADORES SECTION.
044200*--> SE ASIGNA 0 A WKS-CONT-CREADAS    WKS-CONT-ELIMINADAS
044300     MOVE 0 TO WKS-CONT-CREADAS    WKS-CONT-ELIMINADAS
044400*--> SE ASIGNA 0 A WKS-CONT-RECHAZADAS
044500     MOVE 0 TO WKS-CONT-RECHAZADAS
044600*--> SE ASIGNA 0 A WKS-TOTAL-DEPOSITOS WKS-TOTAL-RETIROS
044700     MOVE 0 TO WKS-TOTAL-DEPOSITOS WKS-TOTAL-RETIROS
044800*--> SE ASIGNA 0 A WKS-TOTAL-TRASPASOS
044900     MOVE 0 TO WKS-TOTAL-TRASPASOS
045000*--> SE ASIGNA 0 A WKS-ULTIMO-ID-CTA   WKS-TAB-LONG-NUM
045100     MOVE 0 TO WKS-ULTIMO-ID-CTA   WKS-TAB-LONG-NUM
045200*--> SE ASIGNA 0 A WKS-TOTAL-LEIDAS
045300     MOVE 0 TO WKS-TOTAL-LEIDAS.
045400 INICIALIZA-CONTADORES-E. EXIT.
045500
045600******************************************************************
045700*   CARGA INICIAL DE LA TABLA DE NUMEROS DE CUENTA VIGENTES Y    *
045800*   DETERMINACION DEL ULTIMO IDENTIFICADOR SURROGADO EN USO      *
045900******************************************************************
046000*--> SE RECORRE TODO EL MAESTRO CTCUM1 UNA SOLA VEZ, SECUENCIAL
046100*--> POR LLAVE, PARA CONSTRUIR EN MEMORIA (WKS-TABLA-NUMEROS-CTA)
046200*--> LA LISTA DE NUMEROS DE CUENTA YA EN USO.  ESTO EVITA TENER
046300*--> QUE LEER EL MAESTRO OTRA VEZ POR CADA APERTURA DEL LOTE PARA
046400*--> VALIDAR NUMERO DUPLICADO (VER BITACORA, CAMBIO DE PEDR/134402).
046500 CARGA-TABLA-NUMEROS SECTION.
046600*--> SE POSICIONA AL INICIO DEL MAESTRO CON LLAVE BAJA
046700     MOVE LOW-VALUES TO CTCM-LLAVE
046800*--> SE POSICIONA EL ARCHIVO INDEXADO POR LLAVE
046900     START CTCUM1 KEY IS NOT LESS THAN CTCM-LLAVE
047000         INVALID KEY
047100*-->       MAESTRO VACIO -- NO HAY NADA QUE CARGAR EN LA TABLA
047200            MOVE 'Y' TO WKS-FIN-CTCUM1-CARGA-SW
047300     END-START
047400*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
047500     IF NOT FIN-CTCUM1-CARGA
047600*-->    SE LEE EL PRIMER REGISTRO Y SE ACUMULA EN LA TABLA, LUEGO
047700*-->    SE REPITE HASTA AGOTAR EL MAESTRO
047800        PERFORM LEE-CTCUM1-SECUENCIAL THRU LEE-CTCUM1-SECUENCIAL-E
047900*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
048000        PERFORM ACUMULA-NUMERO-Y-ID THRU ACUMULA-NUMERO-Y-ID-E
048100      UNTIL FIN-CTCUM1-CARGA
048200     END-IF.
048300 CARGA-TABLA-NUMEROS-E. EXIT.
048400
048500*--> LECTURA SECUENCIAL DEL MAESTRO DURANTE LA CARGA INICIAL
048600 LEE-CTCUM1-SECUENCIAL SECTION.
048700*--> SE LEE EL SIGUIENTE REGISTRO DEL ARCHIVO
048800     READ CTCUM1 NEXT RECORD
048900        AT END
049000*--> SE ASIGNA 'Y' A WKS-FIN-CTCUM1-CARGA-SW
049100           MOVE 'Y' TO WKS-FIN-CTCUM1-CARGA-SW
049200     END-READ.
049300 LEE-CTCUM1-SECUENCIAL-E. EXIT.
049400
049500*--> POR CADA REGISTRO LEIDO SE AGREGA SU NUMERO DE CUENTA A LA
049600*--> TABLA EN MEMORIA Y SE ACTUALIZA EL ULTIMO IDENTIFICADOR
049700*--> SURROGADO VISTO, QUE SERVIRA DE BASE PARA LA PROXIMA APERTURA
049800 ACUMULA-NUMERO-Y-ID SECTION.
049900*--> SE ASIGNA CTCM-NUMERO A WKS-NUMERO-TRABAJO
050000     MOVE CTCM-NUMERO TO WKS-NUMERO-TRABAJO
050100*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
050200     PERFORM AGREGA-NUMERO-TABLA
050300*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
050400     IF CTCM-ID-CTA > WKS-ULTIMO-ID-CTA
050500*--> SE ASIGNA CTCM-ID-CTA A WKS-ULTIMO-ID-CTA
050600        MOVE CTCM-ID-CTA TO WKS-ULTIMO-ID-CTA
050700     END-IF
050800*-->    SE AVANZA AL SIGUIENTE REGISTRO DEL MAESTRO
050900     PERFORM LEE-CTCUM1-SECUENCIAL.
051000 ACUMULA-NUMERO-Y-ID-E. EXIT.
051100
051200*--> AGREGA UN NUMERO DE CUENTA AL FINAL DE LA TABLA EN MEMORIA Y
051300*--> AVANZA EL CONTADOR DE ELEMENTOS OCCURS DEPENDING ON
051400 AGREGA-NUMERO-TABLA SECTION.
051500*--> SE ACUMULA 1 EN WKS-TAB-LONG-NUM
051600     ADD 1 TO WKS-TAB-LONG-NUM
051700*--> SE ASIGNA WKS-NUMERO-TRABAJO A WKS-NUMERO-CTA (WKS-TAB-LONG-NUM)
051800     MOVE WKS-NUMERO-TRABAJO TO WKS-NUMERO-CTA (WKS-TAB-LONG-NUM).
051900 AGREGA-NUMERO-TABLA-E. EXIT.
052000
052100*--> BUSCA EL NUMERO DE CUENTA DE LA SOLICITUD DE APERTURA DENTRO
052200*--> DE LA TABLA EN MEMORIA, PARA EVITAR UN SEGUNDO NUMERO IGUAL
052300 VALIDA-NUMERO-UNICO SECTION.
052400*--> SE ASIGNA 'N' A WKS-NUMERO-DUPLICADO-SW
052500     MOVE 'N' TO WKS-NUMERO-DUPLICADO-SW
052600*--> SE ASIGNA 0 A WKS-I
052700     MOVE 0   TO WKS-I
052800*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
052900     PERFORM BUSCA-EN-TABLA-NUMEROS
053000         UNTIL WKS-I >= WKS-TAB-LONG-NUM OR NUMERO-DUPLICADO.
053100 VALIDA-NUMERO-UNICO-E. EXIT.
053200
053300*--> COMPARA UN ELEMENTO DE LA TABLA CONTRA EL NUMERO SOLICITADO
053400 BUSCA-EN-TABLA-NUMEROS SECTION.
053500*--> SE ACUMULA 1 EN WKS-I
053600     ADD 1 TO WKS-I
053700*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
053800     IF WKS-NUMERO-CTA (WKS-I) = CTCS-NUMERO
053900*--> SE ASIGNA 'Y' A WKS-NUMERO-DUPLICADO-SW
054000        MOVE 'Y' TO WKS-NUMERO-DUPLICADO-SW
054100     END-IF.
054200 BUSCA-EN-TABLA-NUMEROS-E. EXIT.
054300
054400******************************************************************
054500*         L E C T U R A   D E L   L O T E   D E   S O L I C I T U
054600******************************************************************
054700*--> LEE UN REGISTRO DEL LOTE DE SOLICITUDES (CTCUS1) Y ACUMULA EL
054800*--> CONTADOR DE REGISTROS LEIDOS, USADO SOLO PARA EL CONTROL DE
054900*--> OPERACION -- NO SE IMPRIME EN EL LISTADO DE CUENTAS.
055000 LEE-CTCUS1 SECTION.
055100*--> SE LEE EL SIGUIENTE REGISTRO DEL ARCHIVO
055200     READ CTCUS1
055300        AT END
055400*--> SE ASIGNA 'Y' A WKS-FIN-CTCUS1-SW
055500           MOVE 'Y' TO WKS-FIN-CTCUS1-SW
055600     END-READ
055700*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
055800     IF NOT FIN-CTCUS1
055900*--> SE ACUMULA 1 EN WKS-TOTAL-LEIDAS
056000        ADD 1 TO WKS-TOTAL-LEIDAS
056100     END-IF.
056200 LEE-CTCUS1-E. EXIT.
056300
056400*--> DESPACHA LA SOLICITUD LEIDA HACIA LA RUTINA QUE CORRESPONDE A
056500*--> SU TIPO (CTCS-TIPO).  SI EL TIPO NO ES NUMERICO O NO ESTA EN
056600*--> EL RANGO 1-5 LA SOLICITUD SE RECHAZA DE UNA VEZ.
056700 PROCESA-SOLICITUDES SECTION.
056800*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
056900     IF CTCS-TIPO IS NOT CLASE-NUMERICA
057000*--> SE ASIGNA MSG-TIPO-INVALIDO A WKS-MSG-RECHAZO
057100        MOVE MSG-TIPO-INVALIDO TO WKS-MSG-RECHAZO
057200*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
057300        PERFORM RECHAZA-SOLICITUD
057400     ELSE
057500*--> SE EVALUAN LAS CONDICIONES EN EL ORDEN INDICADO
057600        EVALUATE TRUE
057700*-->       1 = APERTURA DE CUENTA NUEVA
057800           WHEN CTCS-CREAR
057900*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
058000                PERFORM PROCESA-APERTURA
058100*-->       2 = DEPOSITO A CUENTA EXISTENTE
058200           WHEN CTCS-DEPOSITAR
058300*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
058400                PERFORM PROCESA-DEPOSITO
058500*-->       3 = RETIRO DE CUENTA EXISTENTE
058600           WHEN CTCS-RETIRAR
058700*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
058800                PERFORM PROCESA-RETIRO
058900*-->       4 = TRASPASO ENTRE DOS CUENTAS
059000           WHEN CTCS-TRASPASAR
059100*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
059200                PERFORM PROCESA-TRASPASO
059300*-->       5 = CANCELACION (BAJA) DE CUENTA
059400           WHEN CTCS-ELIMINAR
059500*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
059600                PERFORM PROCESA-CANCELACION
059700*-->       NUMERICO PERO FUERA DE RANGO 1-5 -- SE RECHAZA IGUAL
059800           WHEN OTHER
059900*--> SE ASIGNA MSG-TIPO-INVALIDO A WKS-MSG-RECHAZO
060000                MOVE MSG-TIPO-INVALIDO TO WKS-MSG-RECHAZO
060100*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
060200                PERFORM RECHAZA-SOLICITUD
060300        END-EVALUATE
060400     END-IF
060500*-->    SE AVANZA A LA SIGUIENTE SOLICITUD DEL LOTE
060600     PERFORM LEE-CTCUS1.
060700 PROCESA-SOLICITUDES-E. EXIT.
060800
060900******************************************************************
061000*                         A P E R T U R A                        *
061100******************************************************************
061200*--> VALIDA Y, SI PROCEDE, DA DE ALTA UNA CUENTA NUEVA.  LA LLAVE
061300*--> (IBAN) DE LA SOLICITUD SE USA TAL CUAL COMO LLAVE DEL MAESTRO;
061400*--> EL NUMERO DE CUENTA DEBE SER UNICO EN TODO EL MAESTRO.
061500 PROCESA-APERTURA SECTION.
061600*--> SE INTENTA LEER EL MAESTRO CON LA LLAVE DE LA SOLICITUD: SI
061700*--> FS-CTCUM1 REGRESA 0 LA CUENTA YA EXISTE Y LA APERTURA SE
061800*--> RECHAZA MAS ABAJO
061900     MOVE CTCS-LLAVE TO CTCM-LLAVE
062000*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
062100     PERFORM BUSCA-CTCUM1
062200*--> SE BUSCA EL NUMERO DE CUENTA SOLICITADO EN LA TABLA EN MEMORIA
062300     PERFORM VALIDA-NUMERO-UNICO
062400*--> SE EVALUAN LAS CONDICIONES EN EL ORDEN INDICADO
062500     EVALUATE TRUE
062600*-->    IBAN EN BLANCO O CON ESPACIO ANTES DE LA POSICION 5
062700        WHEN CTCS-LLAVE = SPACES OR CTCS-LLAVE (5:1) = SPACE
062800*--> SE ASIGNA MSG-LLAVE-CORTA A WKS-MSG-RECHAZO
062900             MOVE MSG-LLAVE-CORTA TO WKS-MSG-RECHAZO
063000*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
063100             PERFORM RECHAZA-SOLICITUD
063200*-->    NUMERO DE CUENTA EN BLANCO O DEMASIADO CORTO
063300        WHEN CTCS-NUMERO = SPACES OR CTCS-NUMERO (5:1) = SPACE
063400*--> SE ASIGNA MSG-LLAVE-CORTA A WKS-MSG-RECHAZO
063500             MOVE MSG-LLAVE-CORTA TO WKS-MSG-RECHAZO
063600*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
063700             PERFORM RECHAZA-SOLICITUD
063800*-->    EL MONTO INICIAL DE LA CUENTA NO PUEDE SER NEGATIVO
063900        WHEN CTCS-MONTO < 0
064000*--> SE ASIGNA MSG-MONTO-INVALIDO A WKS-MSG-RECHAZO
064100             MOVE MSG-MONTO-INVALIDO TO WKS-MSG-RECHAZO
064200*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
064300             PERFORM RECHAZA-SOLICITUD
064400*-->    EL READ DE ARRIBA ENCONTRO LA LLAVE -- YA EXISTE LA CUENTA
064500        WHEN FS-CTCUM1 = 0
064600*--> SE ASIGNA MSG-CUENTA-EXISTE A WKS-MSG-RECHAZO
064700             MOVE MSG-CUENTA-EXISTE TO WKS-MSG-RECHAZO
064800*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
064900             PERFORM RECHAZA-SOLICITUD
065000*-->    EL NUMERO DE CUENTA YA ESTA EN USO POR OTRA CUENTA
065100        WHEN NUMERO-DUPLICADO
065200*--> SE ASIGNA MSG-NUMERO-EXISTE A WKS-MSG-RECHAZO
065300             MOVE MSG-NUMERO-EXISTE TO WKS-MSG-RECHAZO
065400*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
065500             PERFORM RECHAZA-SOLICITUD
065600*-->    PASARON TODAS LAS VALIDACIONES -- SE DA DE ALTA LA CUENTA
065700        WHEN OTHER
065800*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
065900             PERFORM APLICA-APERTURA
066000     END-EVALUATE.
066100 PROCESA-APERTURA-E. EXIT.
066200
066300*--> ARMA Y GRABA EL REGISTRO NUEVO EN EL MAESTRO CTCUM1, ASIGNANDO
066400*--> EL SIGUIENTE IDENTIFICADOR SURROGADO DISPONIBLE
066500 APLICA-APERTURA SECTION.
066600*--> SE ACUMULA 1 EN WKS-ULTIMO-ID-CTA
066700     ADD 1 TO WKS-ULTIMO-ID-CTA
066800*--> SE LIMPIA EL REGISTRO COMPLETO ANTES DE ARMARLO, PARA QUE LOS
066900*--> CAMPOS QUE LA SOLICITUD NO TRAE (DATOS DE TITULAR, AGENCIA,
067000*--> CONTADORES, AUDITORIA, ETC.) QUEDEN EN SU VALOR POR DEFECTO
067100     INITIALIZE REG-CTCUM1
067200*--> SE ASIGNA CTCS-LLAVE A CTCM-LLAVE
067300     MOVE CTCS-LLAVE      TO CTCM-LLAVE
067400*--> SE ASIGNA WKS-ULTIMO-ID-CTA A CTCM-ID-CTA
067500     MOVE WKS-ULTIMO-ID-CTA TO CTCM-ID-CTA
067600*--> SE ASIGNA CTCS-NUMERO A CTCM-NUMERO
067700     MOVE CTCS-NUMERO     TO CTCM-NUMERO
067800*--> SE ASIGNA CTCS-MONTO A CTCM-SALDO
067900     MOVE CTCS-MONTO      TO CTCM-SALDO
068000*--> SE GRABA EL REGISTRO EN EL ARCHIVO
068100     WRITE REG-CTCUM1
068200        INVALID KEY
068300*-->       NO DEBERIA OCURRIR -- YA SE VALIDO ARRIBA QUE NO EXISTA
068400           DISPLAY 'ERROR AL ESCRIBIR CTCUM1, LLAVE DUPLICADA: '
068500                   CTCM-LLAVE
068600     END-WRITE
068700*--> SE ACUMULA 1 EN WKS-CONT-CREADAS
068800     ADD 1 TO WKS-CONT-CREADAS
068900*--> SE AGREGA EL NUEVO NUMERO DE CUENTA A LA TABLA EN MEMORIA, PARA
069000*--> QUE UNA SEGUNDA SOLICITUD DEL MISMO LOTE LO DETECTE DUPLICADO
069100     MOVE CTCS-NUMERO TO WKS-NUMERO-TRABAJO
069200*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
069300     PERFORM AGREGA-NUMERO-TABLA.
069400 APLICA-APERTURA-E. EXIT.
069500
069600******************************************************************
069700*                          D E P O S I T O                       *
069800******************************************************************
069900*--> VALIDA Y, SI PROCEDE, ACREDITA UN MONTO A UNA CUENTA EXISTENTE
070000 PROCESA-DEPOSITO SECTION.
070100*--> SE ASIGNA CTCS-LLAVE A CTCM-LLAVE
070200     MOVE CTCS-LLAVE TO CTCM-LLAVE
070300*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
070400     PERFORM BUSCA-CTCUM1
070500*--> SE EVALUAN LAS CONDICIONES EN EL ORDEN INDICADO
070600     EVALUATE TRUE
070700*-->    EL MONTO DEL DEPOSITO DEBE SER MAYOR A CERO
070800        WHEN CTCS-MONTO NOT > 0
070900*--> SE ASIGNA MSG-MONTO-INVALIDO A WKS-MSG-RECHAZO
071000             MOVE MSG-MONTO-INVALIDO TO WKS-MSG-RECHAZO
071100*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
071200             PERFORM RECHAZA-SOLICITUD
071300*-->    EL READ DE ARRIBA NO ENCONTRO LA CUENTA
071400        WHEN FS-CTCUM1 NOT = 0
071500*--> SE ASIGNA MSG-CUENTA-NO-EXISTE A WKS-MSG-RECHAZO
071600             MOVE MSG-CUENTA-NO-EXISTE TO WKS-MSG-RECHAZO
071700*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
071800             PERFORM RECHAZA-SOLICITUD
071900*-->    VALIDACIONES EN ORDEN -- SE APLICA EL DEPOSITO
072000        WHEN OTHER
072100*-->         SE ACTUALIZA EL SALDO Y SE REGRABA EL MAESTRO
072200             ADD CTCS-MONTO TO CTCM-SALDO
072300*--> SE REGRABA EL REGISTRO YA ACTUALIZADO
072400             REWRITE REG-CTCUM1
072500*-->         SE ACUMULA AL TOTAL DE DEPOSITOS DEL LOTE
072600             ADD CTCS-MONTO TO WKS-TOTAL-DEPOSITOS
072700*-->         SE ARMA LA FECHA-HORA DEL MOVIMIENTO Y SE GRABA EN
072800*-->         EL HISTORICO CTCUH1
072900             PERFORM ARMA-FECHA-HORA-MOVTO
073000*--> SE ASIGNA CTCS-LLAVE A CTCH-LLAVE
073100             MOVE CTCS-LLAVE       TO CTCH-LLAVE
073200*--> SE ASIGNA 'DEPOSIT' A CTCH-TIPO-MOVTO
073300             MOVE 'DEPOSIT'        TO CTCH-TIPO-MOVTO
073400*--> SE ASIGNA CTCS-MONTO A CTCH-MONTO
073500             MOVE CTCS-MONTO       TO CTCH-MONTO
073600*--> SE ASIGNA SPACES A CTCH-LLAVE-CONTRA
073700             MOVE SPACES           TO CTCH-LLAVE-CONTRA
073800*--> SE ASIGNA CTCM-SALDO A CTCH-SALDO-DESPUES
073900             MOVE CTCM-SALDO       TO CTCH-SALDO-DESPUES
074000*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
074100             PERFORM ESCRIBE-MOVIMIENTO
074200     END-EVALUATE.
074300 PROCESA-DEPOSITO-E. EXIT.
074400
074500******************************************************************
074600*                            R E T I R O                         *
074700******************************************************************
074800*--> VALIDA Y, SI PROCEDE, DEBITA UN MONTO DE UNA CUENTA EXISTENTE.
074900*--> NO SE PERMITE SALDO NEGATIVO EN NINGUNA CUENTA DE AHORRO.
075000 PROCESA-RETIRO SECTION.
075100*--> SE ASIGNA CTCS-LLAVE A CTCM-LLAVE
075200     MOVE CTCS-LLAVE TO CTCM-LLAVE
075300*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
075400     PERFORM BUSCA-CTCUM1
075500*--> SE EVALUAN LAS CONDICIONES EN EL ORDEN INDICADO
075600     EVALUATE TRUE
075700*-->    EL MONTO DEL RETIRO DEBE SER MAYOR A CERO
075800        WHEN CTCS-MONTO NOT > 0
075900*--> SE ASIGNA MSG-MONTO-INVALIDO A WKS-MSG-RECHAZO
076000             MOVE MSG-MONTO-INVALIDO TO WKS-MSG-RECHAZO
076100*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
076200             PERFORM RECHAZA-SOLICITUD
076300*-->    EL READ DE ARRIBA NO ENCONTRO LA CUENTA
076400        WHEN FS-CTCUM1 NOT = 0
076500*--> SE ASIGNA MSG-CUENTA-NO-EXISTE A WKS-MSG-RECHAZO
076600             MOVE MSG-CUENTA-NO-EXISTE TO WKS-MSG-RECHAZO
076700*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
076800             PERFORM RECHAZA-SOLICITUD
076900*-->    EL SALDO ACTUAL NO ALCANZA PARA CUBRIR EL RETIRO
077000        WHEN CTCS-MONTO > CTCM-SALDO
077100*--> SE ASIGNA MSG-SALDO-INSUFICIENTE A WKS-MSG-RECHAZO
077200             MOVE MSG-SALDO-INSUFICIENTE TO WKS-MSG-RECHAZO
077300*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
077400             PERFORM RECHAZA-SOLICITUD
077500*-->    VALIDACIONES EN ORDEN -- SE APLICA EL RETIRO
077600        WHEN OTHER
077700*-->         SE DISMINUYE EL SALDO Y SE REGRABA EL MAESTRO
077800             SUBTRACT CTCS-MONTO FROM CTCM-SALDO
077900*--> SE REGRABA EL REGISTRO YA ACTUALIZADO
078000             REWRITE REG-CTCUM1
078100*-->         SE ACUMULA AL TOTAL DE RETIROS DEL LOTE
078200             ADD CTCS-MONTO TO WKS-TOTAL-RETIROS
078300*-->         SE ARMA LA FECHA-HORA DEL MOVIMIENTO Y SE GRABA EN
078400*-->         EL HISTORICO CTCUH1
078500             PERFORM ARMA-FECHA-HORA-MOVTO
078600*--> SE ASIGNA CTCS-LLAVE A CTCH-LLAVE
078700             MOVE CTCS-LLAVE       TO CTCH-LLAVE
078800*--> SE ASIGNA 'WITHDRAW' A CTCH-TIPO-MOVTO
078900             MOVE 'WITHDRAW'       TO CTCH-TIPO-MOVTO
079000*--> SE ASIGNA CTCS-MONTO A CTCH-MONTO
079100             MOVE CTCS-MONTO       TO CTCH-MONTO
079200*--> SE ASIGNA SPACES A CTCH-LLAVE-CONTRA
079300             MOVE SPACES           TO CTCH-LLAVE-CONTRA
079400*--> SE ASIGNA CTCM-SALDO A CTCH-SALDO-DESPUES
079500             MOVE CTCM-SALDO       TO CTCH-SALDO-DESPUES
079600*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
079700             PERFORM ESCRIBE-MOVIMIENTO
079800     END-EVALUATE.
079900 PROCESA-RETIRO-E. EXIT.
080000
080100******************************************************************
080200*                          T R A S P A S O                       *
080300******************************************************************
080400*--> VALIDA UN TRASPASO ENTRE DOS CUENTAS DEL MISMO MAESTRO.  SE
080500*--> LEEN PRIMERO AMBAS CUENTAS (ORIGEN Y DESTINO) PARA VALIDAR
080600*--> ANTES DE TOCAR NINGUN SALDO; SOLO SI TODO ESTA CORRECTO SE
080700*--> PASA A APLICA-TRASPASO A ACTUALIZAR LOS DOS MAESTROS.
080800 PROCESA-TRASPASO SECTION.
080900*--> SE LEE LA CUENTA ORIGEN Y SE GUARDA SU SALDO Y SU FILE STATUS
081000*--> (WKS-J) ANTES DE VOLVER A USAR FS-CTCUM1 CON LA CUENTA DESTINO
081100     MOVE CTCS-LLAVE          TO CTCM-LLAVE WKS-LLAVE-ORIGEN
081200*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
081300     PERFORM BUSCA-CTCUM1
081400*--> SE ASIGNA CTCM-SALDO A WKS-SALDO-ORIGEN
081500     MOVE CTCM-SALDO          TO WKS-SALDO-ORIGEN
081600*--> SE ASIGNA FS-CTCUM1 A WKS-J
081700     MOVE FS-CTCUM1           TO WKS-J
081800*--> SE LEE LA CUENTA DESTINO
081900     MOVE CTCS-LLAVE-DESTINO  TO CTCM-LLAVE
082000*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
082100     PERFORM BUSCA-CTCUM1
082200*--> SE EVALUAN LAS CONDICIONES EN EL ORDEN INDICADO
082300     EVALUATE TRUE
082400*-->    EL MONTO DEL TRASPASO DEBE SER MAYOR A CERO
082500        WHEN CTCS-MONTO NOT > 0
082600*--> SE ASIGNA MSG-MONTO-INVALIDO A WKS-MSG-RECHAZO
082700             MOVE MSG-MONTO-INVALIDO TO WKS-MSG-RECHAZO
082800*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
082900             PERFORM RECHAZA-SOLICITUD
083000*-->    ORIGEN Y DESTINO NO PUEDEN SER LA MISMA CUENTA
083100        WHEN CTCS-LLAVE = CTCS-LLAVE-DESTINO
083200*--> SE ASIGNA MSG-CUENTAS-IGUALES A WKS-MSG-RECHAZO
083300             MOVE MSG-CUENTAS-IGUALES TO WKS-MSG-RECHAZO
083400*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
083500             PERFORM RECHAZA-SOLICITUD
083600*-->    WKS-J ES EL FILE STATUS GUARDADO DE LA LECTURA DE LA CUENTA
083700*-->    ORIGEN -- SI NO FUE CERO, LA CUENTA ORIGEN NO EXISTE
083800        WHEN WKS-J NOT = 0
083900*--> SE ASIGNA MSG-CUENTA-NO-EXISTE A WKS-MSG-RECHAZO
084000             MOVE MSG-CUENTA-NO-EXISTE TO WKS-MSG-RECHAZO
084100*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
084200             PERFORM RECHAZA-SOLICITUD
084300*-->    FS-CTCUM1 ES AHORA EL DE LA LECTURA DE LA CUENTA DESTINO
084400        WHEN FS-CTCUM1 NOT = 0
084500*--> SE ASIGNA MSG-CUENTA-NO-EXISTE A WKS-MSG-RECHAZO
084600             MOVE MSG-CUENTA-NO-EXISTE TO WKS-MSG-RECHAZO
084700*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
084800             PERFORM RECHAZA-SOLICITUD
084900*-->    EL SALDO DE LA CUENTA ORIGEN NO ALCANZA PARA EL TRASPASO
085000        WHEN CTCS-MONTO > WKS-SALDO-ORIGEN
085100*--> SE ASIGNA MSG-SALDO-INSUFICIENTE A WKS-MSG-RECHAZO
085200             MOVE MSG-SALDO-INSUFICIENTE TO WKS-MSG-RECHAZO
085300*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
085400             PERFORM RECHAZA-SOLICITUD
085500*-->    VALIDACIONES EN ORDEN -- SE APLICA EL TRASPASO
085600        WHEN OTHER
085700*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
085800             PERFORM APLICA-TRASPASO
085900     END-EVALUATE.
086000 PROCESA-TRASPASO-E. EXIT.
086100
086200*--> APLICA EL TRASPASO SOBRE LOS DOS MAESTROS Y GRABA LOS DOS
086300*--> MOVIMIENTOS CORRESPONDIENTES EN EL HISTORICO CTCUH1
086400 APLICA-TRASPASO SECTION.
086500*--> SE ARMA UNA SOLA VEZ LA FECHA-HORA PARA LOS DOS MOVIMIENTOS
086600     PERFORM ARMA-FECHA-HORA-MOVTO
086700
086800*--> DEBITA LA CUENTA ORIGEN
086900     MOVE CTCS-LLAVE TO CTCM-LLAVE
087000*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
087100     PERFORM BUSCA-CTCUM1
087200*--> SE DISMINUYE CTCM-SALDO EN CTCS-MONTO
087300     SUBTRACT CTCS-MONTO FROM CTCM-SALDO
087400*--> SE REGRABA EL REGISTRO YA ACTUALIZADO
087500     REWRITE REG-CTCUM1
087600*-->    SE GUARDA EL SALDO YA ACTUALIZADO DE LA CUENTA ORIGEN PARA
087700*-->    EL MOVIMIENTO TRANSFER_OUT, PORQUE CTCM-SALDO CAMBIA DE
087800*-->    CUENTA MAS ABAJO AL LEER LA CUENTA DESTINO
087900     MOVE CTCM-SALDO TO WKS-SALDO-ORIGEN
088000
088100*--> ACREDITA LA CUENTA DESTINO. LOS DOS MAESTROS QUEDAN
088200*--> ACTUALIZADOS ANTES DE GRABAR CUALQUIER MOVIMIENTO EN CTCUH1,
088300*--> PARA QUE UN ABEND ENTRE AMBAS MITADES NUNCA DEJE UN
088400*--> TRANSFER_OUT SIN SU TRANSFER_IN CORRESPONDIENTE.
088500     MOVE CTCS-LLAVE-DESTINO TO CTCM-LLAVE
088600*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
088700     PERFORM BUSCA-CTCUM1
088800*--> SE ACUMULA CTCS-MONTO EN CTCM-SALDO
088900     ADD CTCS-MONTO TO CTCM-SALDO
089000*--> SE REGRABA EL REGISTRO YA ACTUALIZADO
089100     REWRITE REG-CTCUM1
089200
089300*--> GRABA LOS DOS MOVIMIENTOS DEL TRASPASO EN EL HISTORICO
089400*-->   PRIMERO EL TRANSFER_OUT, CON EL SALDO YA DEBITADO DE ORIGEN
089500     MOVE CTCS-LLAVE          TO CTCH-LLAVE
089600*--> SE ASIGNA 'TRANSFER_OUT' A CTCH-TIPO-MOVTO
089700     MOVE 'TRANSFER_OUT'      TO CTCH-TIPO-MOVTO
089800*--> SE ASIGNA CTCS-MONTO A CTCH-MONTO
089900     MOVE CTCS-MONTO          TO CTCH-MONTO
090000*--> SE ASIGNA CTCS-LLAVE-DESTINO A CTCH-LLAVE-CONTRA
090100     MOVE CTCS-LLAVE-DESTINO  TO CTCH-LLAVE-CONTRA
090200*--> SE ASIGNA WKS-SALDO-ORIGEN A CTCH-SALDO-DESPUES
090300     MOVE WKS-SALDO-ORIGEN    TO CTCH-SALDO-DESPUES
090400*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
090500     PERFORM ESCRIBE-MOVIMIENTO
090600
090700*-->   LUEGO EL TRANSFER_IN, CON EL SALDO YA ACREDITADO DE DESTINO
090800*-->   (CTCM-SALDO SIGUE APUNTANDO AL MAESTRO DE LA CUENTA DESTINO)
090900     MOVE CTCS-LLAVE-DESTINO  TO CTCH-LLAVE
091000*--> SE ASIGNA 'TRANSFER_IN' A CTCH-TIPO-MOVTO
091100     MOVE 'TRANSFER_IN'       TO CTCH-TIPO-MOVTO
091200*--> SE ASIGNA CTCS-MONTO A CTCH-MONTO
091300     MOVE CTCS-MONTO          TO CTCH-MONTO
091400*--> SE ASIGNA CTCS-LLAVE A CTCH-LLAVE-CONTRA
091500     MOVE CTCS-LLAVE          TO CTCH-LLAVE-CONTRA
091600*--> SE ASIGNA CTCM-SALDO A CTCH-SALDO-DESPUES
091700     MOVE CTCM-SALDO          TO CTCH-SALDO-DESPUES
091800*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
091900     PERFORM ESCRIBE-MOVIMIENTO
092000
092100*--> SE ACUMULA AL TOTAL DE TRASPASOS DEL LOTE, UNA SOLA VEZ POR
092200*--> SOLICITUD (NO POR CADA MITAD DEL TRASPASO)
092300     ADD CTCS-MONTO TO WKS-TOTAL-TRASPASOS.
092400 APLICA-TRASPASO-E. EXIT.
092500
092600*--> VALIDA Y, SI PROCEDE, ELIMINA (DA DE BAJA) UNA CUENTA. DESDE EL
092700*--> CAMBIO 151820 YA NO SE EXIGE SALDO EN CERO PARA CANCELAR.
092800 PROCESA-CANCELACION SECTION.
092900*--> SE ASIGNA CTCS-LLAVE A CTCM-LLAVE
093000     MOVE CTCS-LLAVE TO CTCM-LLAVE
093100*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
093200     PERFORM BUSCA-CTCUM1
093300*--> SE EVALUAN LAS CONDICIONES EN EL ORDEN INDICADO
093400     EVALUATE TRUE
093500*-->    EL READ DE ARRIBA NO ENCONTRO LA CUENTA
093600        WHEN FS-CTCUM1 NOT = 0
093700*--> SE ASIGNA MSG-CUENTA-NO-EXISTE A WKS-MSG-RECHAZO
093800             MOVE MSG-CUENTA-NO-EXISTE TO WKS-MSG-RECHAZO
093900*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
094000             PERFORM RECHAZA-SOLICITUD
094100*-->    LA CUENTA EXISTE -- SE ELIMINA DEL MAESTRO
094200        WHEN OTHER
094300*--> SE ELIMINA EL REGISTRO DEL ARCHIVO INDEXADO
094400             DELETE CTCUM1 RECORD
094500                INVALID KEY
094600*-->              NO DEBERIA OCURRIR -- YA SE LEYO LA CUENTA ARRIBA
094700                   DISPLAY 'ERROR AL ELIMINAR CTCUM1: ' CTCM-LLAVE
094800             END-DELETE
094900*--> SE ACUMULA 1 EN WKS-CONT-ELIMINADAS
095000             ADD 1 TO WKS-CONT-ELIMINADAS
095100     END-EVALUATE.
095200 PROCESA-CANCELACION-E. EXIT.
095300
095400******************************************************************
095500*                 R E C H A Z O   D E   S O L I C I T U D        *
095600******************************************************************
095700*--> PUNTO COMUN DE RECHAZO PARA TODOS LOS TIPOS DE SOLICITUD.
095800*--> ACUMULA EL CONTADOR DE RECHAZADAS Y DEJA EN EL SPOOL EL
095900*--> DETALLE (TIPO, CUENTA Y MOTIVO) PARA REVISION DE OPERACION.
096000 RECHAZA-SOLICITUD SECTION.
096100*--> SE ACUMULA 1 EN WKS-CONT-RECHAZADAS
096200     ADD 1 TO WKS-CONT-RECHAZADAS
096300*--> SI EL TIPO ES NUMERICO Y ESTA EN RANGO SE USA LA DESCRIPCION
096400*--> DE LA TABLA WKS-DESC-TIPO; DE LO CONTRARIO SE MUESTRA EL
096500*--> CARACTER TAL CUAL, PORQUE NO HAY DESCRIPCION PARA EL
096600     IF CTCS-TIPO IS CLASE-NUMERICA AND CTCS-TIPO >= '1'
096700                                    AND CTCS-TIPO <= '5'
096800*--> SE ASIGNA CTCS-TIPO A WKS-IDX-TIPO
096900        MOVE CTCS-TIPO TO WKS-IDX-TIPO
097000*--> SE DEJA CONSTANCIA EN EL SPOOL PARA OPERACION
097100        DISPLAY 'SOLICITUD RECHAZADA, TIPO: '
097200                WKS-DESC-TIPO (WKS-IDX-TIPO)
097300                ' CUENTA: ' CTCS-LLAVE
097400     ELSE
097500*--> SE DEJA CONSTANCIA EN EL SPOOL PARA OPERACION
097600        DISPLAY 'SOLICITUD RECHAZADA, TIPO: ' CTCS-TIPO
097700                ' CUENTA: ' CTCS-LLAVE
097800     END-IF
097900*--> SE DEJA CONSTANCIA EN EL SPOOL PARA OPERACION
098000     DISPLAY '   MOTIVO: ' WKS-MSG-RECHAZO.
098100 RECHAZA-SOLICITUD-E. EXIT.
098200
098300******************************************************************
098400*          L E C T U R A   A L E A T O R I A   D E L   M A E S T
098500******************************************************************
098600*--> LECTURA ALEATORIA DEL MAESTRO POR LLAVE (CTCM-LLAVE YA DEBE
098700*--> ESTAR ARMADA POR EL INVOCADOR).  SI NO SE ENCUENTRA LA LLAVE
098800*--> SOLO SE CONTINUA -- CADA INVOCADOR REVISA FS-CTCUM1 PARA
098900*--> DECIDIR SI LA CUENTA EXISTE O NO.
099000 BUSCA-CTCUM1 SECTION.
099100*--> SE LEE EL SIGUIENTE REGISTRO DEL ARCHIVO
099200     READ CTCUM1 KEY IS CTCM-LLAVE
099300        INVALID KEY
099400           CONTINUE
099500     END-READ.
099600 BUSCA-CTCUM1-E. EXIT.
099700
099800******************************************************************
099900*        A R M A D O   Y   E S C R I T U R A   D E L   H I S T O
100000******************************************************************
100100*--> ARMA LA FECHA-HORA DEL MOVIMIENTO A PARTIR DE LA FECHA Y HORA
100200*--> DEL SISTEMA, CON FORMATO AAAA-MM-DD-HH.MM.SS.NNNNNN, IGUAL
100300*--> PARA LOS DOS MOVIMIENTOS DE UN MISMO TRASPASO.
100400 ARMA-FECHA-HORA-MOVTO SECTION.
100500*--> SE OBTIENE EL DATO DEL RELOJ DEL SISTEMA
100600     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
100700*--> SE OBTIENE EL DATO DEL RELOJ DEL SISTEMA
100800     ACCEPT WKS-HORA-SISTEMA  FROM TIME
100900*--> SE ASIGNA WKS-ANIO-SISTEMA A WKS-FHM-ANIO
101000     MOVE WKS-ANIO-SISTEMA TO WKS-FHM-ANIO
101100*--> SE ASIGNA WKS-MES-SISTEMA A WKS-FHM-MES
101200     MOVE WKS-MES-SISTEMA  TO WKS-FHM-MES
101300*--> SE ASIGNA WKS-DIA-SISTEMA A WKS-FHM-DIA
101400     MOVE WKS-DIA-SISTEMA  TO WKS-FHM-DIA
101500*--> SE ASIGNA WKS-HORA A WKS-FHM-HORA
101600     MOVE WKS-HORA         TO WKS-FHM-HORA
101700*--> SE ASIGNA WKS-MINUTO A WKS-FHM-MINUTO
101800     MOVE WKS-MINUTO       TO WKS-FHM-MINUTO
101900*--> SE ASIGNA WKS-SEGUNDO A WKS-FHM-SEGUNDO
102000     MOVE WKS-SEGUNDO      TO WKS-FHM-SEGUNDO
102100*--> LA HORA DEL SISTEMA SOLO TRAE CENTESIMAS -- SE CONVIERTE A
102200*--> MICROSEGUNDOS PARA CUADRAR CON EL FORMATO DEL CAMPO DE SALIDA
102300     COMPUTE WKS-FHM-MICROS = WKS-CENTESIMA * 10000.
102400 ARMA-FECHA-HORA-MOVTO-E. EXIT.
102500
102600*--> GRABA UN REGISTRO EN EL HISTORICO CTCUH1.  LOS CAMPOS DEL
102700*--> MOVIMIENTO (LLAVE, TIPO, MONTO, CONTRAPARTE, SALDO) YA DEBEN
102800*--> ESTAR ARMADOS POR EL INVOCADOR ANTES DE ESTE PERFORM.
102900 ESCRIBE-MOVIMIENTO SECTION.
103000*--> SE ASIGNA WKS-FECHA-HORA-MOVTO A CTCH-FECHA-HORA
103100     MOVE WKS-FECHA-HORA-MOVTO TO CTCH-FECHA-HORA
103200*--> SE GRABA EL REGISTRO EN EL ARCHIVO
103300     WRITE REG-CTCUH1
103400*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
103500     IF FS-CTCUH1 NOT = 0
103600*-->    EL HISTORICO ES SOLO DE ALTA -- UN ERROR AQUI NO DETIENE EL
103700*-->    LOTE, SOLO SE DEJA CONSTANCIA EN EL SPOOL PARA REVISION
103800        DISPLAY 'ERROR AL GRABAR CTCUH1, STATUS: ' FS-CTCUH1
103900                ' CUENTA: ' CTCH-LLAVE
104000     END-IF.
104100 ESCRIBE-MOVIMIENTO-E. EXIT.
104200
104300******************************************************************
104400*        L I S T A D O   D E   C U E N T A S   Y   C O N T R O L
104500******************************************************************
104600*--> RECORRE TODO EL MAESTRO CTCUM1, YA ACTUALIZADO POR EL LOTE, Y
104700*--> EMITE UNA LINEA POR CUENTA EN EL ARCHIVO CTCUR1.  LOS TOTALES
104800*--> DE CONTROL SE AGREGAN DESPUES, EN ESCRIBE-TOTALES-CONTROL.
104900 ESCRIBE-REPORTE-CUENTAS SECTION.
105000*--> SE ASIGNA LOW-VALUES A CTCM-LLAVE
105100     MOVE LOW-VALUES TO CTCM-LLAVE
105200*--> SE POSICIONA EL ARCHIVO INDEXADO POR LLAVE
105300     START CTCUM1 KEY IS NOT LESS THAN CTCM-LLAVE
105400         INVALID KEY
105500*-->        MAESTRO VACIO -- EL LISTADO QUEDA SOLO CON LOS TOTALES
105600            MOVE 'Y' TO WKS-FIN-CTCUM1-RPT-SW
105700     END-START
105800*--> SE VALIDA LA CONDICION ANTES DE CONTINUAR
105900     IF NOT FIN-CTCUM1-RPT
106000*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
106100        PERFORM LEE-CTCUM1-REPORTE THRU LEE-CTCUM1-REPORTE-E
106200*--> SE EJECUTA LA RUTINA CORRESPONDIENTE
106300        PERFORM ESCRIBE-LINEA-CUENTA THRU ESCRIBE-LINEA-CUENTA-E
106400      UNTIL FIN-CTCUM1-RPT
106500     END-IF.
106600 ESCRIBE-REPORTE-CUENTAS-E. EXIT.
106700
106800*--> LECTURA SECUENCIAL DEL MAESTRO DURANTE LA EMISION DEL LISTADO
106900 LEE-CTCUM1-REPORTE SECTION.
107000*--> SE LEE EL SIGUIENTE REGISTRO DEL ARCHIVO
107100     READ CTCUM1 NEXT RECORD
107200        AT END
107300*--> SE ASIGNA 'Y' A WKS-FIN-CTCUM1-RPT-SW
107400           MOVE 'Y' TO WKS-FIN-CTCUM1-RPT-SW
107500     END-READ.
107600 LEE-CTCUM1-REPORTE-E. EXIT.
107700
107800*--> ARMA Y ESCRIBE UNA LINEA DEL LISTADO POR CADA CUENTA DEL
107900*--> MAESTRO, CON EL IDENTIFICADOR, EL IBAN, EL NUMERO Y EL SALDO
108000 ESCRIBE-LINEA-CUENTA SECTION.
108100*--> SE ASIGNA CTCM-ID-CTA A CTCR-ID-OUT
108200     MOVE CTCM-ID-CTA   TO CTCR-ID-OUT
108300*--> SE ASIGNA CTCM-LLAVE A CTCR-IBAN-OUT
108400     MOVE CTCM-LLAVE    TO CTCR-IBAN-OUT
108500*--> SE ASIGNA CTCM-NUMERO A CTCR-NUMERO-OUT
108600     MOVE CTCM-NUMERO   TO CTCR-NUMERO-OUT
108700*--> SE ASIGNA CTCM-SALDO A CTCR-SALDO-OUT
108800     MOVE CTCM-SALDO    TO CTCR-SALDO-OUT
108900*--> SE GRABA EL REGISTRO EN EL ARCHIVO
109000     WRITE REG-CTCUR1 FROM WKS-LINEA-CUENTA
109100*--> SE AVANZA A LA SIGUIENTE CUENTA DEL MAESTRO
109200     PERFORM LEE-CTCUM1-REPORTE.
109300 ESCRIBE-LINEA-CUENTA-E. EXIT.
109400
109500*--> EMITE LAS SEIS LINEAS DE TOTALES DE CONTROL AL FINAL DEL
109600*--> LISTADO: CUENTAS CREADAS, ELIMINADAS, SOLICITUDES RECHAZADAS,
109700*--> Y LOS MONTOS TOTALES DE DEPOSITOS, RETIROS Y TRASPASOS DEL
109800*--> LOTE.  CADA LINEA REUTILIZA EL MISMO LAYOUT WKS-LINEA-TOTAL.
109900 ESCRIBE-TOTALES-CONTROL SECTION.
110000*--> CUENTAS CREADAS EN EL LOTE
110100     MOVE 'ACCOUNTS CREATED:    '   TO WKS-ETIQUETA-TOTAL
110200*--> SE ASIGNA WKS-CONT-CREADAS A WKS-EDITA-CONTADOR
110300     MOVE WKS-CONT-CREADAS          TO WKS-EDITA-CONTADOR
110400*--> SE ASIGNA WKS-EDITA-CONTADOR A WKS-VALOR-TOTAL
110500     MOVE WKS-EDITA-CONTADOR        TO WKS-VALOR-TOTAL
110600*--> SE GRABA EL REGISTRO EN EL ARCHIVO
110700     WRITE REG-CTCUR1 FROM WKS-LINEA-TOTAL
110800
110900*--> CUENTAS ELIMINADAS (CANCELADAS) EN EL LOTE
111000     MOVE 'ACCOUNTS DELETED:    '   TO WKS-ETIQUETA-TOTAL
111100*--> SE ASIGNA WKS-CONT-ELIMINADAS A WKS-EDITA-CONTADOR
111200     MOVE WKS-CONT-ELIMINADAS       TO WKS-EDITA-CONTADOR
111300*--> SE ASIGNA WKS-EDITA-CONTADOR A WKS-VALOR-TOTAL
111400     MOVE WKS-EDITA-CONTADOR        TO WKS-VALOR-TOTAL
111500*--> SE GRABA EL REGISTRO EN EL ARCHIVO
111600     WRITE REG-CTCUR1 FROM WKS-LINEA-TOTAL
111700
111800*--> SOLICITUDES RECHAZADAS, DE CUALQUIER TIPO
111900     MOVE 'REQUESTS REJECTED:   '   TO WKS-ETIQUETA-TOTAL
112000*--> SE ASIGNA WKS-CONT-RECHAZADAS A WKS-EDITA-CONTADOR
112100     MOVE WKS-CONT-RECHAZADAS       TO WKS-EDITA-CONTADOR
112200*--> SE ASIGNA WKS-EDITA-CONTADOR A WKS-VALOR-TOTAL
112300     MOVE WKS-EDITA-CONTADOR        TO WKS-VALOR-TOTAL
112400*--> SE GRABA EL REGISTRO EN EL ARCHIVO
112500     WRITE REG-CTCUR1 FROM WKS-LINEA-TOTAL
112600
112700*--> MONTO TOTAL DE DEPOSITOS APLICADOS EN EL LOTE
112800     MOVE 'TOTAL DEPOSITS:      '   TO WKS-ETIQUETA-TOTAL
112900*--> SE ASIGNA WKS-TOTAL-DEPOSITOS A WKS-EDITA-MONTO
113000     MOVE WKS-TOTAL-DEPOSITOS       TO WKS-EDITA-MONTO
113100*--> SE ASIGNA WKS-EDITA-MONTO A WKS-VALOR-TOTAL
113200     MOVE WKS-EDITA-MONTO           TO WKS-VALOR-TOTAL
113300*--> SE GRABA EL REGISTRO EN EL ARCHIVO
113400     WRITE REG-CTCUR1 FROM WKS-LINEA-TOTAL
113500
113600*--> MONTO TOTAL DE RETIROS APLICADOS EN EL LOTE
113700     MOVE 'TOTAL WITHDRAWALS:   '   TO WKS-ETIQUETA-TOTAL
113800*--> SE ASIGNA WKS-TOTAL-RETIROS A WKS-EDITA-MONTO
113900     MOVE WKS-TOTAL-RETIROS         TO WKS-EDITA-MONTO
114000*--> SE ASIGNA WKS-EDITA-MONTO A WKS-VALOR-TOTAL
114100     MOVE WKS-EDITA-MONTO           TO WKS-VALOR-TOTAL
114200*--> SE GRABA EL REGISTRO EN EL ARCHIVO
114300     WRITE REG-CTCUR1 FROM WKS-LINEA-TOTAL
114400
114500*--> MONTO TOTAL DE TRASPASOS APLICADOS EN EL LOTE
114600     MOVE 'TOTAL TRANSFERS:     '   TO WKS-ETIQUETA-TOTAL
114700*--> SE ASIGNA WKS-TOTAL-TRASPASOS A WKS-EDITA-MONTO
114800     MOVE WKS-TOTAL-TRASPASOS       TO WKS-EDITA-MONTO
114900*--> SE ASIGNA WKS-EDITA-MONTO A WKS-VALOR-TOTAL
115000     MOVE WKS-EDITA-MONTO           TO WKS-VALOR-TOTAL
115100*--> SE GRABA EL REGISTRO EN EL ARCHIVO
115200     WRITE REG-CTCUR1 FROM WKS-LINEA-TOTAL.
115300 ESCRIBE-TOTALES-CONTROL-E. EXIT.
