000100******************************************************************
000200*  CTCUM2  -  LAYOUT DEL MAESTRO DE CUENTAS DE AHORRO (CTCUM1)   *
000300*             LLAVE DE ACCESO = CTCM-LLAVE (IBAN)                *
000400*             REGISTRO DE TIPO MAESTRO -- VER TLMATH4/TIMATH2    *
000500*             PARA EL ESTILO DE AGRUPACION DE CAMPOS QUE SE      *
000600*             SIGUE AQUI (DATOS DEL TITULAR / CONTACTO / AGENCIA *
000700*             / PRODUCTO / SALDOS / ESTATUS / CONTADORES /       *
000800*             AUDITORIA).                                       *
000900******************************************************************
001000* 22/02/10  EEDR  145033  SE AGREGA FILLER DE CRECIMIENTO AL     *
001100*                         FINAL DEL REGISTRO POR ESTANDAR.       *
001200* 19/03/11  EEDR  145033  SE AMPLIA EL REGISTRO A ANCHO DE       *
001300*                         PRODUCCION: DATOS DEL TITULAR, DE      *
001400*                         CONTACTO, AGENCIA, PRODUCTO, ESTATUS   *
001500*                         DE LA CUENTA, CONTADORES Y AUDITORIA   *
001600*                         DEL ULTIMO MOVIMIENTO.  EL CRECIMIENTO *
001700*                         ANTERIOR SE REDUCE PARA COMPENSAR.     *
001800******************************************************************
001900 01  REG-CTCUM1.
002000*--> IDENTIFICADOR SURROGADO, ASIGNADO AL MOMENTO DE LA APERTURA
002100     05  CTCM-ID-CTA             PIC 9(09)           COMP-3.
002200*--> LLAVE DE ACCESO AL ARCHIVO INDEXADO -- NUMERO IBAN
002300     05  CTCM-LLAVE              PIC X(34).
002400*--> NUMERO DE CUENTA, UNICO, CAPTURADO EN LA APERTURA
002500     05  CTCM-NUMERO             PIC X(20).
002600*--> BLOQUE DE DATOS DEL TITULAR DE LA CUENTA
002700     05  CTCM-DATOS-TITULAR.
002800         10  CTCM-NOMBRE-TITULAR     PIC X(40).
002900         10  CTCM-IDENT-TITULAR      PIC X(20).
003000         10  CTCM-TIPO-IDENT         PIC X(02).
003100             88  CTCM-IDENT-CEDULA           VALUE 'CE'.
003200             88  CTCM-IDENT-PASAPORTE        VALUE 'PA'.
003300             88  CTCM-IDENT-RUC              VALUE 'RU'.
003400*--> BLOQUE DE DATOS DE CONTACTO DEL TITULAR
003500     05  CTCM-DATOS-CONTACTO.
003600         10  CTCM-DIRECCION          PIC X(40).
003700         10  CTCM-TELEFONO           PIC X(15).
003800         10  CTCM-CORREO             PIC X(40).
003900*--> AGENCIA Y REGION DONDE SE ABRIO/ADMINISTRA LA CUENTA
004000     05  CTCM-AGENCIA.
004100         10  CTCM-COD-AGENCIA        PIC 9(04)           COMP-3.
004200         10  CTCM-COD-REGION         PIC 9(02)           COMP-3.
004300*--> FECHA DE APERTURA DE LA CUENTA, FORMATO AAAAMMDD
004400     05  CTCM-FECHA-APERTURA         PIC 9(08).
004500*--> REDEFINICION DE LA FECHA DE APERTURA PARA DESGLOSE POR CAMPO
004600     05  CTCM-FECHA-APERTURA-R   REDEFINES CTCM-FECHA-APERTURA.
004700         10  CTCM-ANIO-APERT         PIC 9(04).
004800         10  CTCM-MES-APERT          PIC 9(02).
004900         10  CTCM-DIA-APERT          PIC 9(02).
005000*--> DATOS DEL PRODUCTO DE AHORRO CONTRATADO
005100     05  CTCM-PRODUCTO.
005200         10  CTCM-COD-PRODUCTO       PIC X(04).
005300         10  CTCM-TASA-INTERES       PIC S9(03)V9(04)    COMP-3.
005400         10  CTCM-SALDO-MINIMO       PIC S9(17)V9(02)    COMP-3.
005500*--> SALDO ACTUAL DE LA CUENTA, 2 DECIMALES, NUNCA NEGATIVO
005600     05  CTCM-SALDO              PIC S9(17)V9(02)    COMP-3.
005700*--> SALDO RETENIDO POR EMBARGO/HOLD -- NO DISPONIBLE PARA RETIRO
005800     05  CTCM-SALDO-RETENIDO     PIC S9(17)V9(02)    COMP-3.
005900*--> ESTATUS DE LA CUENTA -- CONTROLA SI ACEPTA MOVIMIENTOS
006000     05  CTCM-ESTATUS-CTA        PIC X(01).
006100         88  CTCM-CTA-ACTIVA             VALUE '1'.
006200         88  CTCM-CTA-INACTIVA           VALUE '2'.
006300         88  CTCM-CTA-BLOQUEADA          VALUE '3'.
006400         88  CTCM-CTA-CERRADA            VALUE '4'.
006500         88  CTCM-CTA-EN-MORA            VALUE '5'.
006600*--> INDICADOR DE EMBARGO JUDICIAL SOBRE LA CUENTA
006700     05  CTCM-IND-EMBARGO        PIC X(01).
006800         88  CTCM-SI-EMBARGO             VALUE 'S'.
006900         88  CTCM-NO-EMBARGO             VALUE 'N'.
007000*--> CONTADORES DE MOVIMIENTOS ACUMULADOS DE LA CUENTA
007100     05  CTCM-CONTADORES.
007200         10  CTCM-NUM-DEPOSITOS      PIC 9(07)           COMP-3.
007300         10  CTCM-NUM-RETIROS        PIC 9(07)           COMP-3.
007400         10  CTCM-NUM-TRASPASOS      PIC 9(07)           COMP-3.
007500*--> AUDITORIA DEL ULTIMO MOVIMIENTO APLICADO A LA CUENTA
007600     05  CTCM-AUDITORIA.
007700         10  CTCM-FECHA-ULT-MOVTO    PIC 9(08).
007800         10  CTCM-HORA-ULT-MOVTO     PIC 9(06).
007900         10  CTCM-USUARIO-ULT-MOVTO  PIC X(08).
008000         10  CTCM-TERMINAL-ULT-MOVTO PIC X(08).
008100*--> REDEFINICION DE LA FECHA DEL ULTIMO MOVTO PARA DESGLOSE
008200         10  CTCM-FECHA-ULT-MOVTO-R  REDEFINES
008300                 CTCM-FECHA-ULT-MOVTO.
008400             15  CTCM-ANIO-ULT-MOVTO     PIC 9(04).
008500             15  CTCM-MES-ULT-MOVTO      PIC 9(02).
008600             15  CTCM-DIA-ULT-MOVTO      PIC 9(02).
008700*--> ESPACIO DE CRECIMIENTO PARA FUTUROS CAMPOS, POR ESTANDAR
008800     05  FILLER                  PIC X(30)           VALUE SPACES.
