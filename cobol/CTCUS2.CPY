000100******************************************************************
000200*  CTCUS2  -  LAYOUT DE SOLICITUD DE MANTENIMIENTO (CTCUS1)     *
000300*             ARCHIVO DE ENTRADA, UN REGISTRO POR SOLICITUD      *
000400*             SE AMPLIA EL ENCABEZADO DE LA SOLICITUD CON DATOS  *
000500*             DE CAPTURA Y SEGUIMIENTO DE LOTE, AL ESTILO DE     *
000600*             TLPRCT.                                           *
000700******************************************************************
000800* 05/03/04  PEDR  134402  SE AGREGA CTCS-LLAVE-DESTINO PARA      *
000900*                         SOPORTAR TRASPASOS ENTRE CUENTAS.      *
001000* 11/09/12  PEDR  134402  SE AMPLIA EL REGISTRO A ANCHO DE       *
001100*                         PRODUCCION: ENCABEZADO DE CAPTURA,     *
001200*                         DATOS DE APERTURA, CONTROL DE LOTE Y   *
001300*                         RESULTADO DE PROCESO.                  *
001400******************************************************************
001500 01  REG-CTCUS1.
001600*--> TIPO DE SOLICITUD
001700     05  CTCS-TIPO               PIC X(01).
001800         88  CTCS-CREAR                     VALUE '1'.
001900         88  CTCS-DEPOSITAR                 VALUE '2'.
002000         88  CTCS-RETIRAR                   VALUE '3'.
002100         88  CTCS-TRASPASAR                 VALUE '4'.
002200         88  CTCS-ELIMINAR                  VALUE '5'.
002300*--> CUENTA ORIGEN (O CUENTA NUEVA, SI ES APERTURA)
002400     05  CTCS-LLAVE               PIC X(34).
002500*--> NUMERO DE CUENTA -- UNICAMENTE USADO EN APERTURA
002600     05  CTCS-NUMERO              PIC X(20).
002700*--> CUENTA DESTINO -- UNICAMENTE USADO EN TRASPASO
002800     05  CTCS-LLAVE-DESTINO       PIC X(34).
002900*--> MONTO DE LA OPERACION -- EN BLANCO/CERO PARA ELIMINACION
003000     05  CTCS-MONTO               PIC S9(17)V9(02)   COMP-3.
003100*--> DATOS CAPTURADOS PARA APERTURA DE CUENTA NUEVA
003200     05  CTCS-DATOS-APERTURA.
003300         10  CTCS-NOMBRE-TITULAR     PIC X(40).
003400         10  CTCS-IDENT-TITULAR      PIC X(20).
003500         10  CTCS-DIRECCION          PIC X(40).
003600         10  CTCS-TELEFONO           PIC X(15).
003700         10  CTCS-COD-PRODUCTO       PIC X(04).
003800*--> AGENCIA Y USUARIO QUE CAPTURO LA SOLICITUD
003900     05  CTCS-ENCABEZADO.
004000         10  CTCS-COD-AGENCIA        PIC 9(04)          COMP-3.
004100         10  CTCS-USUARIO-CAPTURA    PIC X(08).
004200         10  CTCS-TERMINAL-CAPTURA   PIC X(08).
004300*--> FECHA Y HORA DE CAPTURA DE LA SOLICITUD, FORMATO AAAAMMDD
004400     05  CTCS-FECHA-SOLICITUD        PIC 9(08).
004500*--> REDEFINICION DE LA FECHA DE CAPTURA PARA DESGLOSE POR CAMPO
004600     05  CTCS-FECHA-SOLICITUD-R  REDEFINES CTCS-FECHA-SOLICITUD.
004700         10  CTCS-ANIO-SOLIC         PIC 9(04).
004800         10  CTCS-MES-SOLIC          PIC 9(02).
004900         10  CTCS-DIA-SOLIC          PIC 9(02).
005000     05  CTCS-HORA-SOLICITUD         PIC 9(06).
005100*--> CONTROL DE LOTE -- NUMERO DE LOTE Y SECUENCIA DENTRO DEL LOTE
005200     05  CTCS-CONTROL-LOTE.
005300         10  CTCS-NUM-LOTE           PIC 9(06)          COMP-3.
005400         10  CTCS-NUM-SECUENCIA      PIC 9(06)          COMP-3.
005500*--> ESTATUS DE PROCESO DE LA SOLICITUD, ACTUALIZADO POR CTCU1B01
005600     05  CTCS-ESTATUS-PROC       PIC X(01).
005700         88  CTCS-PENDIENTE              VALUE 'P'.
005800         88  CTCS-APLICADA               VALUE 'A'.
005900         88  CTCS-RECHAZADA              VALUE 'R'.
006000*--> CODIGO DE RESPUESTA AL APLICAR LA SOLICITUD -- 00 = SIN ERROR
006100     05  CTCS-COD-RESPUESTA      PIC X(02).
006200*--> ESPACIO DE CRECIMIENTO PARA FUTUROS CAMPOS, POR ESTANDAR
006300     05  FILLER                  PIC X(20)          VALUE SPACES.
